000100*----------------------------------------------------------------*
000200* COMLTIME  -  RUTINA COMUN, ARMA FECHA-HORA DE CORRIDA EN       *
000300*              COM-DHC-STRING (FORMATO YYYY-MM-DD-HH.MM.SS.NNNNNN*
000400*              A PARTIR DE WS-FECHA-CORTA / WS-HORA-CORTA, QUE   *
000500*              EL PROGRAMA QUE INCLUYE ESTE COPY DEBE TENER      *
000600*              DECLARADOS EN WORKING-STORAGE.                    *
000700*----------------------------------------------------------------*
000800     ACCEPT WS-FECHA-CORTA FROM DATE.
000900     ACCEPT WS-HORA-CORTA FROM TIME.
001000*    VENTANA DE SIGLO PARA AA DE 2 DIGITOS - VER BITACORA (Y2K)   098001  
001100     IF WS-FC-AA < 50
001200         MOVE 20 TO WS-SIGLO
001300     ELSE
001400         MOVE 19 TO WS-SIGLO
001500     END-IF.
001600     MOVE WS-SIGLO      TO COM-DHC-ANO(1:2).
001700     MOVE WS-FC-AA      TO COM-DHC-ANO(3:2).
001800     MOVE WS-FC-MM      TO COM-DHC-MES.
001900     MOVE WS-FC-DD      TO COM-DHC-DIA.
002000     MOVE WS-HC-HH      TO COM-DHC-HOR.
002100     MOVE WS-HC-MM      TO COM-DHC-MIN.
002200     MOVE WS-HC-SS      TO COM-DHC-SEG.
002300     MOVE WS-HC-CC      TO COM-DHC-MICROS(1:2).
002400     MOVE ZEROS         TO COM-DHC-MICROS(3:4).
