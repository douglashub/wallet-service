000100*================================================================*
000200* CTBB10A                                                        *
000300*   MOTOR DE CONTABILIZACION DE CARTERAS (WALLET POSTING ENGINE) *
000400*   LEE SOLICITUDES DE MOVIMIENTO EN EL ORDEN DEL ARCHIVO,       *
000500*   ACTUALIZA EL MAESTRO DE CARTERAS Y AGREGA AL LIBRO MAYOR     *
000600*   DE MOVIMIENTOS (TRANSACTION LEDGER) UNA ENTRADA POR CADA     *
000700*   MOVIMIENTO ACEPTADO. LAS SOLICITUDES RECHAZADAS NO ALTERAN   *
000800*   SALDOS Y QUEDAN REGISTRADAS EN EL REPORTE DE EXCEPCIONES.    *
000900*================================================================*
001000 IDENTIFICATION DIVISION.
001100*========================*
001200 PROGRAM-ID.     CTBB10A.
001300 AUTHOR.         R. SOLIS.
001400 INSTALLATION.   BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
001500 DATE-WRITTEN.   12/03/1987.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENCIAL - USO INTERNO GERENCIA SISTEMAS.
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 100001 12/03/1987 RSO VERSION INICIAL - ALTA Y DEPOSITO DE
002200*                       CARTERAS (REQ-TYPE CREATE / DEPOSIT)
002300* 100045 08/11/1989 JPE SE AGREGA RETIRO (WITHDRAW) CON
002400*                       VALIDACION DE SALDO SUFICIENTE
002500* 100210 22/06/1991 MAR SE AGREGA TRANSFERENCIA ENTRE CARTERAS,
002600*                       DOS ASIENTOS DE LIBRO MAYOR POR SOLICITUD
002700* 100388 14/02/1994 CVE SE AGREGA REPORTE DE EXCEPCIONES CON
002800*                       TOTALES DE CONTROL POR TIPO DE SOLICITUD
002900* 100512 03/09/1998 RSO AJUSTE Y2K - VENTANA DE SIGLO EN COPY
003000*                       COMLTIME PARA FECHA-HORA DE CORRIDA
003100* 100699 17/01/2001 JPE EL LIBRO MAYOR SE REGRABA COMPLETO EN
003200*                       CADA CORRIDA (ARRASTRE DE MOVIMIENTOS
003300*                       ANTERIORES) POR CAMBIO DE PLATAFORMA
003400* 100811 30/05/2005 MAR SE AGREGA TOTAL DE CONTROL DE SALDOS AL
003500*                       CIERRE PARA CUADRAR MAESTRO CONTRA LIBRO
003600* 100950 11/10/2010 CVE SE AMPLIA TABLA DE CARTERAS EN MEMORIA
003700*                       DE 500 A 2000 POR CRECIMIENTO DE CARTERA
003800* 101100 25/04/2016 RSO SE AGREGA ABEND DE CONTROL SI LA TABLA
003900*                       DE CARTERAS SE LLENA (INCIDENTE ITSM-4471)
004000* 101250 19/08/2020 JPE ORDEN DE AUDITORIA - RENOMBRE DE AREAS DE
004100*                       TRABAJO A PREFIJO WSA-, SIN CAMBIO FUNC.
004200* 101390 06/03/2024 CVE MENSAJES DE RECHAZO ALINEADOS AL TEXTO
004300*                       EXIGIDO POR NORMATIVA DE ATENCION AL
004400*                       CLIENTE (VER FICHA DE REQUERIMIENTO)
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700*=====================*
004800 CONFIGURATION SECTION.
004900*----------------------*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS '0' THRU '9'
005300     SWITCH-1 IS UPSI-0 ON STATUS IS UPSI-0-ON
005400                         OFF STATUS IS UPSI-0-OFF.
005500*----------------------*
005600 INPUT-OUTPUT SECTION.
005700*----------------------*
005800 FILE-CONTROL.
005900     SELECT CARTERA-ENTRADA ASSIGN TO CARENT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-CARENT.
006200
006300     SELECT CARTERA-SALIDA ASSIGN TO CARSAL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-CARSAL.
006600
006700     SELECT SOLICITUDES ASSIGN TO SOLICIT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-SOLICIT.
007000
007100     SELECT MOVTO-ENTRADA ASSIGN TO MOVENT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-MOVENT.
007400
007500     SELECT MOVTO-SALIDA ASSIGN TO MOVSAL
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-MOVSAL.
007800
007900     SELECT REPORTE ASSIGN TO REPORTE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-REPORTE.
008200*=============*
008300 DATA DIVISION.
008400*=============*
008500*=============*
008600 FILE SECTION.
008700*=============*
008800 FD  CARTERA-ENTRADA
008900*    MAESTRO DE CARTERAS DE LA CORRIDA ANTERIOR (ENTRADA)
009000     LABEL RECORD STANDARD.
009100     COPY CTBFDCAR.
009200
009300 FD  CARTERA-SALIDA
009400*    MAESTRO DE CARTERAS ACTUALIZADO (SALIDA DE ESTA CORRIDA)
009500     LABEL RECORD STANDARD.
009600     COPY CTBFDCAR REPLACING LEADING ==CARTERA-REG== BY
009700          ==CARTERA-SAL-REG== LEADING ==CAR-== BY ==CRS-==.
009800
009900 FD  SOLICITUDES
010000*    SOLICITUDES DE MOVIMIENTO DE LA CORRIDA, EN ORDEN DE
010100*    APLICACION
010200     LABEL RECORD STANDARD.
010300     COPY CTBFDSOL.
010400
010500 FD  MOVTO-ENTRADA
010600*    LIBRO MAYOR ACUMULADO HASTA LA CORRIDA ANTERIOR (ENTRADA)
010700     LABEL RECORD STANDARD.
010800     COPY CTBFDMOV.
010900
011000 FD  MOVTO-SALIDA
011100*    LIBRO MAYOR RESULTANTE (ARRASTRE + MOVIMIENTOS DE HOY)
011200     LABEL RECORD STANDARD.
011300     COPY CTBFDMOV REPLACING LEADING ==MOVIMIENTO-REG== BY
011400          ==MOVIMIENTO-SAL-REG== LEADING ==MOV-== BY ==MVS-==.
011500
011600 FD  REPORTE
011700*    REPORTE DE RESUMEN DE CORRIDA Y EXCEPCIONES
011800     LABEL RECORD STANDARD.
011900 01  LINEA-REPORTE                   PIC X(132).
012000 01  LIN-DETALLE REDEFINES LINEA-REPORTE.
012100     05  LDT-ESTADO                  PIC X(10).
012200     05  FILLER                      PIC X(02).
012300     05  LDT-TIPO                    PIC X(10).
012400     05  FILLER                      PIC X(02).
012500     05  LDT-ORIGEN                  PIC X(20).
012600     05  FILLER                      PIC X(02).
012700     05  LDT-DESTINO                 PIC X(20).
012800     05  FILLER                      PIC X(02).
012900     05  LDT-VALOR                   PIC -(14)9.99.
013000     05  FILLER                      PIC X(02).
013100     05  LDT-SALDO-DESP              PIC -(14)9.99.
013200     05  FILLER                      PIC X(02).
013300     05  LDT-GLOSA                   PIC X(30).
013400 01  LIN-TOTAL-TIPO REDEFINES LINEA-REPORTE.
013500     05  LTT-ETIQUETA                PIC X(20).
013600     05  LTT-TIPO                    PIC X(10).
013700     05  LTT-ACEPTADAS               PIC ZZZ,ZZ9.
013800     05  FILLER                      PIC X(02).
013900     05  LTT-RECHAZADAS              PIC ZZZ,ZZ9.
014000     05  FILLER                      PIC X(02).
014100     05  LTT-MOVIDO                  PIC -(14)9.99.
014200 01  LIN-TOTAL-FINAL REDEFINES LINEA-REPORTE.
014300     05  LTF-ETIQUETA                PIC X(30).
014400     05  LTF-VALOR                   PIC -(14)9.99.
014410     05  FILLER                      PIC X(84).
014500*=========================*
014600 WORKING-STORAGE SECTION.
014700*=========================*
014800 01  WSF-FILE-STATUS.
014900     05  FS-CARENT               PIC XX.
015000     05  FS-CARSAL               PIC XX.
015100     05  FS-SOLICIT              PIC XX.
015200     05  FS-MOVENT               PIC XX.
015300     05  FS-MOVSAL               PIC XX.
015400     05  FS-REPORTE              PIC XX.
015410     05  FILLER                  PIC X(04).
015500
015600 01  WSV-VARIABLES.
015700     05  WSV-RUTINA              PIC X(28).
015800     05  WSV-ACCION              PIC X(28).
015900     05  WSV-FSTATUS             PIC X(02).
015910     05  FILLER                  PIC X(04).
016000
016100 01  WSC-CONSTANTES.
016200     05  WSC-00                  PIC 9(02) VALUE 00.
016300     05  WSC-10                  PIC 9(02) VALUE 10.
016400     05  WSC-16                  PIC 9(02) VALUE 16.
016500     05  WSC-MAX-CARTERAS        PIC 9(07) COMP VALUE 2000.
016510     05  FILLER                  PIC X(04).
016600
016700 01  WSS-SWITCHES.
016800     05  WS-FIN-CARENT           PIC 9(01) VALUE 0.
016900         88  FIN-CARENT-OK                 VALUE 1.
017000     05  WS-FIN-MOVENT           PIC 9(01) VALUE 0.
017100         88  FIN-MOVENT-OK                 VALUE 1.
017200     05  WS-FIN-SOLICIT          PIC 9(01) VALUE 0.
017300         88  FIN-SOLICIT-OK                VALUE 1.
017310     05  FILLER                  PIC X(04).
017400
017500 01  WS-SW-RECHAZO               PIC X(01) VALUE 'N'.
017600     88  SOLICITUD-RECHAZADA               VALUE 'S'.
017700 01  WS-MOTIVO-RECHAZO           PIC X(60) VALUE SPACES.
017800
017900 01  WS-BUSCAR-OWNER-ID          PIC X(40) VALUE SPACES.
018000 01  WS-BUSCAR-IDX               PIC 9(07) COMP VALUE ZERO.
018100 01  WS-BUSCAR-ENCONTRADO        PIC X(01) VALUE 'N'.
018200     88  BUSCAR-ENCONTRADO                 VALUE 'S'.
018300 01  WS-SW-ORIGEN-OK             PIC X(01) VALUE 'N'.
018400 01  WS-SW-DESTINO-OK            PIC X(01) VALUE 'N'.
018410*    DUENO QUE NO TIENE CARTERA, PARA EL MOTIVO DE RECHAZO -       101420
018420*    NO USAR WS-BUSCAR-OWNER-ID AQUI, EN TRANSFER QUEDA CON EL     101420
018430*    ULTIMO DUENO BUSCADO Y EL MOTIVO SALIA MAL - VER BITACORA     101420
018440 01  WS-MOTIVO-OWNER-ID          PIC X(40) VALUE SPACES.
018500
018600*---  AREA DE PASO PARA GRABAR UN ASIENTO DE LIBRO MAYOR   ------*
018700 01  WS-GRB-DATOS.
018800     05  WS-GRB-WALLET-ID        PIC 9(09).
018900     05  WS-GRB-AMOUNT           PIC S9(17)V99.
019000     05  WS-GRB-TIPO             PIC X(12).
019100     05  WS-GRB-DESC             PIC X(255).
019200     05  WS-GRB-SALDO-DESPUES    PIC S9(17)V99.
019300     05  WS-GRB-RELACIONADA      PIC 9(09).
019310     05  FILLER                  PIC X(04).
019400
019500*---  FECHA-HORA CORTA LEIDA DEL SISTEMA (COPY COMLTIME)   ------*
019600 01  WS-FECHA-CORTA              PIC 9(06).
019700 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
019800     05  WS-FC-AA                PIC 9(02).
019900     05  WS-FC-MM                PIC 9(02).
020000     05  WS-FC-DD                PIC 9(02).
020100 01  WS-HORA-CORTA                PIC 9(08).
020200 01  WS-HORA-CORTA-R REDEFINES WS-HORA-CORTA.
020300     05  WS-HC-HH                PIC 9(02).
020400     05  WS-HC-MM                PIC 9(02).
020500     05  WS-HC-SS                PIC 9(02).
020600     05  WS-HC-CC                PIC 9(02).
020700 01  WS-SIGLO                    PIC 9(02).
020800*----------------------------------------------------------------*
020900* AREA COMUN DE FECHA-HORA DE CORRIDA                            *
021000*----------------------------------------------------------------*
021100     COPY COMWTIME.
021200
021300 01  WSA-ACUMULADORES.
021400     05  WSA-CONT-LEIDAS         PIC 9(07) COMP VALUE ZERO.
021500     05  WSA-CONT-ACEP-CREATE    PIC 9(07) COMP VALUE ZERO.
021600     05  WSA-CONT-ACEP-DEPOSITO  PIC 9(07) COMP VALUE ZERO.
021700     05  WSA-CONT-ACEP-RETIRO    PIC 9(07) COMP VALUE ZERO.
021800     05  WSA-CONT-ACEP-TRANSFER  PIC 9(07) COMP VALUE ZERO.
021900     05  WSA-CONT-RCH-CREATE     PIC 9(07) COMP VALUE ZERO.
022000     05  WSA-CONT-RCH-DEPOSITO   PIC 9(07) COMP VALUE ZERO.
022100     05  WSA-CONT-RCH-RETIRO     PIC 9(07) COMP VALUE ZERO.
022200     05  WSA-CONT-RCH-TRANSFER   PIC 9(07) COMP VALUE ZERO.
022210*    TOTAL GENERAL ACEPTADAS/RECHAZADAS PARA EL TOTAL FINAL -      101440
022220*    SE SUMAN EN 3003, NO SE ACUMULAN SOLICITUD POR SOLICITUD -    101440
022230*    VER BITACORA DE CAMBIOS                                       101440
022240     05  WSA-TOTAL-ACEPTADAS     PIC 9(07) COMP VALUE ZERO.
022250     05  WSA-TOTAL-RECHAZADAS    PIC 9(07) COMP VALUE ZERO.
022300     05  WSA-TOTAL-DEPOSITADO    PIC S9(15)V99 VALUE ZERO.
022400     05  WSA-TOTAL-RETIRADO      PIC S9(15)V99 VALUE ZERO.
022500     05  WSA-TOTAL-TRANSFERIDO   PIC S9(15)V99 VALUE ZERO.
022600     05  WSA-SUMA-SALDOS         PIC S9(17)V99 VALUE ZERO.
022700     05  WSA-MAX-WALLET-ID       PIC 9(09) COMP VALUE ZERO.
022800     05  WSA-MAX-TXN-ID          PIC 9(09) COMP VALUE ZERO.
022900     05  WSA-IDX-1               PIC 9(07) COMP VALUE ZERO.
023000     05  WSA-IDX-2               PIC 9(07) COMP VALUE ZERO.
023010     05  FILLER                  PIC X(04).
023100
023200*---  TABLA EN MEMORIA DE CARTERAS (NO HAY ISAM DISPONIBLE) -----*
023300*    LIMITE AMPLIADO A 2000 POR CRECIMIENTO DE CARTERA - VER      100950  
023400*    BITACORA DE CAMBIOS                                          100950  
023500 01  WT-CARTERAS.
023600     05  WT-CONT-CARTERAS        PIC 9(07) COMP VALUE ZERO.
023700     05  WT-CARTERA-TABLE OCCURS 2000 TIMES
023800                           INDEXED BY WT-IDX.
023900     10  WT-CAR-WALLET-ID        PIC 9(09).
024000     10  WT-CAR-OWNER-ID         PIC X(40).
024100     10  WT-CAR-BALANCE          PIC S9(17)V99.
024200     10  WT-CAR-CREATED-AT       PIC X(26).
024300     10  WT-CAR-UPDATED-AT       PIC X(26).
024310     10  FILLER                  PIC X(04).
024400 01  FILLER                      PIC X(08).
024500*=================*
024600 PROCEDURE DIVISION.
024700*=================*
024800 000-CTBB10A-PRINCIPAL.
024900*========================*
025000     PERFORM 1000-INICIO-PROGRAMA
025100     PERFORM 2000-PROCESO-PROGRAMA
025200     PERFORM 3000-FIN-PROGRAMA
025300     STOP RUN.
025400*----------------------------------------------------------------*
025500*====================*
025600 1000-INICIO-PROGRAMA.
025700*====================*
025800     PERFORM 1001-ABRIR-ARCHIVOS
025900     PERFORM 1002-LEER-CARTERA-ENTRADA
026000     PERFORM 1002-CARGAR-CARTERAS UNTIL FIN-CARENT-OK
026100*    ARRASTRE DE LIBRO MAYOR AGREGADO - VER BITACORA              100699  
026200     PERFORM 1003-LEER-MOVTO-ENTRADA
026300     PERFORM 1003-ARRASTRAR-MOVIMIENTOS UNTIL FIN-MOVENT-OK
026400     PERFORM 1004-OBTENER-FECHA-HORA
026500     PERFORM 1005-IMPRIMIR-ENCABEZADO
026600     PERFORM 1006-LEER-SOLICITUD.
026700*----------------------------------------------------------------*
026800*===================*
026900 1001-ABRIR-ARCHIVOS.
027000*===================*
027100     OPEN INPUT  CARTERA-ENTRADA
027200                 SOLICITUDES
027300                 MOVTO-ENTRADA
027400     OPEN OUTPUT CARTERA-SALIDA
027500                 MOVTO-SALIDA
027600                 REPORTE
027700
027800     IF (FS-CARENT  = '00' OR '97') AND
027900        (FS-CARSAL  = '00' OR '97') AND
028000        (FS-SOLICIT = '00' OR '97') AND
028100        (FS-MOVENT  = '00' OR '97') AND
028200        (FS-MOVSAL  = '00' OR '97') AND
028300        (FS-REPORTE = '00' OR '97')
028400        CONTINUE
028500     ELSE
028600        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE CTBB10A '
028700        DISPLAY ' FS-CARENT  ............. = ' FS-CARENT
028800        DISPLAY ' FS-CARSAL  ............. = ' FS-CARSAL
028900        DISPLAY ' FS-SOLICIT ............. = ' FS-SOLICIT
029000        DISPLAY ' FS-MOVENT  ............. = ' FS-MOVENT
029100        DISPLAY ' FS-MOVSAL  ............. = ' FS-MOVSAL
029200        DISPLAY ' FS-REPORTE ............. = ' FS-REPORTE
029300        PERFORM 9000-ERROR-PGM
029400     END-IF.
029500*----------------------------------------------------------------*
029600*=========================*
029700 1002-LEER-CARTERA-ENTRADA.
029800*=========================*
029900     READ CARTERA-ENTRADA
030000     AT END
030100         SET FIN-CARENT-OK TO TRUE
030200     END-READ
030300     IF FS-CARENT NOT = '00' AND FS-CARENT NOT = '10'
030400         MOVE '1002-LEER-CARTERA-ENTRADA' TO WSV-RUTINA
030500         MOVE 'READ CARTERA-ENTRADA'      TO WSV-ACCION
030600         MOVE FS-CARENT TO WSV-FSTATUS
030700         PERFORM 9000-ERROR-PGM
030800     END-IF.
030900*----------------------------------------------------------------*
031000*====================*
031100 1002-CARGAR-CARTERAS.
031200*====================*
031300     PERFORM 1002-AGREGAR-CARTERA-TABLA
031400     PERFORM 1002-LEER-CARTERA-ENTRADA.
031500*----------------------------------------------------------------*
031600*==============================*
031700 1002-AGREGAR-CARTERA-TABLA.
031800*==============================*
031900*    ABEND DE CONTROL AGREGADO TRAS INCIDENTE ITSM-4471           101100  
032000     IF WT-CONT-CARTERAS >= WSC-MAX-CARTERAS
032100         MOVE '1002-AGREGAR-CARTERA-TABLA' TO WSV-RUTINA
032200         MOVE 'TABLA DE CARTERAS LLENA'    TO WSV-ACCION
032300         MOVE SPACES                       TO WSV-FSTATUS
032400         PERFORM 9000-ERROR-PGM
032500     END-IF
032600     ADD 1 TO WT-CONT-CARTERAS
032700     MOVE CAR-WALLET-ID
032800                 TO WT-CAR-WALLET-ID(WT-CONT-CARTERAS)
032900     MOVE CAR-OWNER-ID
033000                 TO WT-CAR-OWNER-ID(WT-CONT-CARTERAS)
033100     MOVE CAR-BALANCE
033200                 TO WT-CAR-BALANCE(WT-CONT-CARTERAS)
033300     MOVE CAR-CREATED-AT
033400                 TO WT-CAR-CREATED-AT(WT-CONT-CARTERAS)
033500     MOVE CAR-UPDATED-AT
033600                 TO WT-CAR-UPDATED-AT(WT-CONT-CARTERAS)
033700     IF CAR-WALLET-ID > WSA-MAX-WALLET-ID
033800         MOVE CAR-WALLET-ID TO WSA-MAX-WALLET-ID
033900     END-IF.
034000*----------------------------------------------------------------*
034100*=======================*
034200 1003-LEER-MOVTO-ENTRADA.
034300*=======================*
034400     READ MOVTO-ENTRADA
034500     AT END
034600         SET FIN-MOVENT-OK TO TRUE
034700     END-READ
034800     IF FS-MOVENT NOT = '00' AND FS-MOVENT NOT = '10'
034900         MOVE '1003-LEER-MOVTO-ENTRADA' TO WSV-RUTINA
035000         MOVE 'READ MOVTO-ENTRADA'      TO WSV-ACCION
035100         MOVE FS-MOVENT TO WSV-FSTATUS
035200         PERFORM 9000-ERROR-PGM
035300     END-IF.
035400*----------------------------------------------------------------*
035500*===============================*
035600 1003-ARRASTRAR-MOVIMIENTOS.
035700*===============================*
035800*    EL LIBRO MAYOR SE REGRABA COMPLETO CADA CORRIDA - SE         100699  
035900*    ARRASTRAN LOS MOVIMIENTOS DE CORRIDAS ANTERIORES ANTES       100699  
036000*    DE AGREGAR LOS DE HOY                                        100699  
036100     PERFORM 1003-REGRABAR-MOVIMIENTO
036200     PERFORM 1003-LEER-MOVTO-ENTRADA.
036300*----------------------------------------------------------------*
036400*==============================*
036500 1003-REGRABAR-MOVIMIENTO.
036600*==============================*
036700     MOVE MOVIMIENTO-REG TO MOVIMIENTO-SAL-REG
036800     WRITE MOVIMIENTO-SAL-REG
036900     IF FS-MOVSAL NOT = '00'
037000         MOVE '1003-REGRABAR-MOVIMIENTO'  TO WSV-RUTINA
037100         MOVE 'WRITE MOVIMIENTO-SAL-REG'  TO WSV-ACCION
037200         MOVE FS-MOVSAL TO WSV-FSTATUS
037300         PERFORM 9000-ERROR-PGM
037400     END-IF
037500     IF MOV-TXN-ID > WSA-MAX-TXN-ID
037600         MOVE MOV-TXN-ID TO WSA-MAX-TXN-ID
037700     END-IF.
037800*----------------------------------------------------------------*
037900*========================*
038000 1004-OBTENER-FECHA-HORA.
038100*========================*
038200     COPY COMLTIME.
038300     DISPLAY 'FECHA-HORA DE CORRIDA: ' COM-DHC-STRING.
038400*----------------------------------------------------------------*
038500*=========================*
038600 1005-IMPRIMIR-ENCABEZADO.
038700*=========================*
038800     MOVE SPACES TO LINEA-REPORTE
038900     STRING 'CTBB10A - REPORTE DE RESUMEN Y EXCEPCIONES'
039000         DELIMITED BY SIZE INTO LINEA-REPORTE
039100     WRITE LINEA-REPORTE AFTER ADVANCING TOP-OF-FORM
039200     MOVE SPACES TO LINEA-REPORTE
039300     STRING 'FECHA-HORA DE CORRIDA: ' DELIMITED BY SIZE
039400         COM-DHC-STRING DELIMITED BY SIZE
039500         INTO LINEA-REPORTE
039600     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
039700     MOVE ALL '-' TO LINEA-REPORTE
039800     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
039900     MOVE SPACES TO LIN-DETALLE
040000     MOVE 'ESTADO'   TO LDT-ESTADO
040100     MOVE 'TIPO'     TO LDT-TIPO
040200     MOVE 'ORIGEN'   TO LDT-ORIGEN
040300     MOVE 'DESTINO'  TO LDT-DESTINO
040400     WRITE LINEA-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE
040500     MOVE ALL '-' TO LINEA-REPORTE
040600     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE.
040700*----------------------------------------------------------------*
040800*===================*
040900 1006-LEER-SOLICITUD.
041000*===================*
041100     READ SOLICITUDES
041200         AT END
041300             SET FIN-SOLICIT-OK TO TRUE
041400         NOT AT END
041500             ADD 1 TO WSA-CONT-LEIDAS
041600     END-READ
041700     IF FS-SOLICIT NOT = '00' AND FS-SOLICIT NOT = '10'
041800         MOVE '1006-LEER-SOLICITUD' TO WSV-RUTINA
041900         MOVE 'READ SOLICITUDES'    TO WSV-ACCION
042000         MOVE FS-SOLICIT TO WSV-FSTATUS
042100         PERFORM 9000-ERROR-PGM
042200     END-IF.
042300*----------------------------------------------------------------*
042400*=====================*
042500 2000-PROCESO-PROGRAMA.
042600*=====================*
042700     PERFORM 2001-PROCESAR-SOLICITUD UNTIL FIN-SOLICIT-OK.
042800*----------------------------------------------------------------*
042900*=====================*
043000 2001-PROCESAR-SOLICITUD.
043100*=====================*
043200     MOVE 'N' TO WS-SW-RECHAZO
043300     MOVE SPACES TO WS-MOTIVO-RECHAZO
043400     EVALUATE TRUE
043500         WHEN SOL-TIPO-CREAR
043600             PERFORM 2002-PROCESAR-CREATE
043700         WHEN SOL-TIPO-DEPOSITO
043800             PERFORM 2003-PROCESAR-DEPOSITO
043900         WHEN SOL-TIPO-RETIRO
044000             PERFORM 2004-PROCESAR-RETIRO
044100         WHEN SOL-TIPO-TRANSFER
044200             PERFORM 2005-PROCESAR-TRANSFER
044300         WHEN OTHER
044400             SET SOLICITUD-RECHAZADA TO TRUE
044500             MOVE 'TIPO DE SOLICITUD DESCONOCIDO'
044600                 TO WS-MOTIVO-RECHAZO
044700     END-EVALUATE
044800     IF SOLICITUD-RECHAZADA
044900         PERFORM 2008-GRABAR-RECHAZO
045000     END-IF
045100     PERFORM 1006-LEER-SOLICITUD.
045200*----------------------------------------------------------------*
045300*====================*
045400 2002-PROCESAR-CREATE.
045500*====================*
045600*    TEXTO DE RECHAZO AJUSTADO A NORMATIVA - VER BITACORA         101390  
045700     MOVE SOL-SOURCE-OWNER-ID TO WS-BUSCAR-OWNER-ID
045800     PERFORM 2006-BUSCAR-CARTERA
045900     IF BUSCAR-ENCONTRADO
046000         SET SOLICITUD-RECHAZADA TO TRUE
046100         MOVE 'Usuário já possui uma carteira'
046200             TO WS-MOTIVO-RECHAZO
046300         ADD 1 TO WSA-CONT-RCH-CREATE
046400     ELSE
046500         IF WT-CONT-CARTERAS >= WSC-MAX-CARTERAS
046600             MOVE '2002-PROCESAR-CREATE'   TO WSV-RUTINA
046700             MOVE 'TABLA DE CARTERAS LLENA' TO WSV-ACCION
046800             MOVE SPACES TO WSV-FSTATUS
046900             PERFORM 9000-ERROR-PGM
047000         END-IF
047100         ADD 1 TO WT-CONT-CARTERAS
047200         ADD 1 TO WSA-MAX-WALLET-ID
047300         MOVE WSA-MAX-WALLET-ID
047400             TO WT-CAR-WALLET-ID(WT-CONT-CARTERAS)
047500         MOVE SOL-SOURCE-OWNER-ID
047600             TO WT-CAR-OWNER-ID(WT-CONT-CARTERAS)
047700         MOVE ZERO TO WT-CAR-BALANCE(WT-CONT-CARTERAS)
047800         MOVE COM-DHC-STRING
047900             TO WT-CAR-CREATED-AT(WT-CONT-CARTERAS)
048000         MOVE COM-DHC-STRING
048100             TO WT-CAR-UPDATED-AT(WT-CONT-CARTERAS)
048200         ADD 1 TO WSA-CONT-ACEP-CREATE
048300         MOVE WSA-MAX-WALLET-ID  TO WS-GRB-WALLET-ID
048400         PERFORM 2013-IMPRIMIR-ACEITE-CREATE
048500     END-IF.
048600*----------------------------------------------------------------*
048700*======================*
048800 2003-PROCESAR-DEPOSITO.
048900*======================*
049000*    TEXTO DE RECHAZO AJUSTADO A NORMATIVA - VER BITACORA         101390  
049100     MOVE SOL-SOURCE-OWNER-ID TO WS-BUSCAR-OWNER-ID
049200     PERFORM 2006-BUSCAR-CARTERA
049300     IF NOT BUSCAR-ENCONTRADO
049400         SET SOLICITUD-RECHAZADA TO TRUE
049410         MOVE SOL-SOURCE-OWNER-ID TO WS-MOTIVO-OWNER-ID           101420
049500         PERFORM 2014-ARMAR-MOTIVO-NO-EXISTE
049600         ADD 1 TO WSA-CONT-RCH-DEPOSITO
049700     ELSE
049800         IF SOL-AMOUNT NOT > ZERO
049900             SET SOLICITUD-RECHAZADA TO TRUE
050000             MOVE 'O valor do depósito deve ser maior'
050100                 TO WS-MOTIVO-RECHAZO
050200             STRING WS-MOTIVO-RECHAZO DELIMITED BY '  '
050300                 ' que zero' DELIMITED BY SIZE
050400                 INTO WS-MOTIVO-RECHAZO
050500             ADD 1 TO WSA-CONT-RCH-DEPOSITO
050600         ELSE
050700             ADD SOL-AMOUNT TO WT-CAR-BALANCE(WS-BUSCAR-IDX)
050800             MOVE COM-DHC-STRING
050900                 TO WT-CAR-UPDATED-AT(WS-BUSCAR-IDX)
051000             MOVE WT-CAR-WALLET-ID(WS-BUSCAR-IDX)
051100                 TO WS-GRB-WALLET-ID
051200             MOVE SOL-AMOUNT             TO WS-GRB-AMOUNT
051300             MOVE 'DEPOSIT'              TO WS-GRB-TIPO
051400             MOVE SOL-DESCRIPTION        TO WS-GRB-DESC
051500             MOVE WT-CAR-BALANCE(WS-BUSCAR-IDX)
051600                 TO WS-GRB-SALDO-DESPUES
051700             MOVE ZERO                   TO WS-GRB-RELACIONADA
051800             PERFORM 2007-GRABAR-MOVIMIENTO
051900             ADD 1 TO WSA-CONT-ACEP-DEPOSITO
052000             ADD SOL-AMOUNT TO WSA-TOTAL-DEPOSITADO
052100         END-IF
052200     END-IF.
052300*----------------------------------------------------------------*
052400*====================*
052500 2004-PROCESAR-RETIRO.
052600*====================*
052700     MOVE SOL-SOURCE-OWNER-ID TO WS-BUSCAR-OWNER-ID
052800     PERFORM 2006-BUSCAR-CARTERA
052900     IF NOT BUSCAR-ENCONTRADO
053000         SET SOLICITUD-RECHAZADA TO TRUE
053010         MOVE SOL-SOURCE-OWNER-ID TO WS-MOTIVO-OWNER-ID           101420
053100         PERFORM 2014-ARMAR-MOTIVO-NO-EXISTE
053200         ADD 1 TO WSA-CONT-RCH-RETIRO
053300     ELSE
053400         IF SOL-AMOUNT NOT > ZERO
053500             SET SOLICITUD-RECHAZADA TO TRUE
053600             MOVE 'O valor do saque deve ser maior que'
053700                 TO WS-MOTIVO-RECHAZO
053800             STRING WS-MOTIVO-RECHAZO DELIMITED BY '  '
053900                 ' zero' DELIMITED BY SIZE
054000                 INTO WS-MOTIVO-RECHAZO
054100             ADD 1 TO WSA-CONT-RCH-RETIRO
054200         ELSE
054300             IF SOL-AMOUNT > WT-CAR-BALANCE(WS-BUSCAR-IDX)
054400                 SET SOLICITUD-RECHAZADA TO TRUE
054500                 MOVE 'Saldo insuficiente para realizar'
054600                     TO WS-MOTIVO-RECHAZO
054700                 STRING WS-MOTIVO-RECHAZO DELIMITED BY '  '
054800                     ' o saque' DELIMITED BY SIZE
054900                     INTO WS-MOTIVO-RECHAZO
055000                 ADD 1 TO WSA-CONT-RCH-RETIRO
055100             ELSE
055200                 SUBTRACT SOL-AMOUNT
055300                     FROM WT-CAR-BALANCE(WS-BUSCAR-IDX)
055400                 MOVE COM-DHC-STRING
055500                     TO WT-CAR-UPDATED-AT(WS-BUSCAR-IDX)
055600                 MOVE WT-CAR-WALLET-ID(WS-BUSCAR-IDX)
055700                     TO WS-GRB-WALLET-ID
055800                 COMPUTE WS-GRB-AMOUNT ROUNDED =
055900                         ZERO - SOL-AMOUNT
056000                 MOVE 'WITHDRAWAL'       TO WS-GRB-TIPO
056100                 MOVE SOL-DESCRIPTION    TO WS-GRB-DESC
056200                 MOVE WT-CAR-BALANCE(WS-BUSCAR-IDX)
056300                     TO WS-GRB-SALDO-DESPUES
056400                 MOVE ZERO               TO WS-GRB-RELACIONADA
056500                 PERFORM 2007-GRABAR-MOVIMIENTO
056600                 ADD 1 TO WSA-CONT-ACEP-RETIRO
056700                 ADD SOL-AMOUNT TO WSA-TOTAL-RETIRADO
056800             END-IF
056900         END-IF
057000     END-IF.
057100*----------------------------------------------------------------*
057200*======================*
057300 2005-PROCESAR-TRANSFER.
057400*======================*
057500     MOVE SOL-SOURCE-OWNER-ID TO WS-BUSCAR-OWNER-ID
057600     PERFORM 2006-BUSCAR-CARTERA
057700     MOVE WS-BUSCAR-ENCONTRADO TO WS-SW-ORIGEN-OK
057800     MOVE WS-BUSCAR-IDX        TO WSA-IDX-1
057900     MOVE SOL-TARGET-OWNER-ID TO WS-BUSCAR-OWNER-ID
058000     PERFORM 2006-BUSCAR-CARTERA
058100     MOVE WS-BUSCAR-ENCONTRADO TO WS-SW-DESTINO-OK
058200     MOVE WS-BUSCAR-IDX        TO WSA-IDX-2
058300
058400     IF WS-SW-ORIGEN-OK NOT = 'S' OR WS-SW-DESTINO-OK NOT = 'S'
058500         SET SOLICITUD-RECHAZADA TO TRUE
058510*        SE ARMA EL MOTIVO CON EL DUENO QUE REALMENTE FALTA -      101420
058520*        WS-BUSCAR-OWNER-ID QUEDA CON EL DESTINO PORQUE ES LA      101420
058530*        SEGUNDA BUSQUEDA, NO SIRVE PARA EL MOTIVO - VER BITACORA  101420
058540         IF WS-SW-ORIGEN-OK NOT = 'S'
058550             MOVE SOL-SOURCE-OWNER-ID TO WS-MOTIVO-OWNER-ID
058560         ELSE
058570             MOVE SOL-TARGET-OWNER-ID TO WS-MOTIVO-OWNER-ID
058580         END-IF
058600         PERFORM 2014-ARMAR-MOTIVO-NO-EXISTE
058700         ADD 1 TO WSA-CONT-RCH-TRANSFER
058800     ELSE
058900         IF SOL-AMOUNT NOT > ZERO
059000             SET SOLICITUD-RECHAZADA TO TRUE
059100             MOVE 'O valor da transferência deve ser'
059200                 TO WS-MOTIVO-RECHAZO
059300             STRING WS-MOTIVO-RECHAZO DELIMITED BY '  '
059400                 ' maior que zero' DELIMITED BY SIZE
059500                 INTO WS-MOTIVO-RECHAZO
059600             ADD 1 TO WSA-CONT-RCH-TRANSFER
059700         ELSE
059800             IF SOL-AMOUNT > WT-CAR-BALANCE(WSA-IDX-1)
059900                 SET SOLICITUD-RECHAZADA TO TRUE
060000                 MOVE 'Saldo insuficiente para realizar'
060100                     TO WS-MOTIVO-RECHAZO
060200                 STRING WS-MOTIVO-RECHAZO DELIMITED BY '  '
060300                     ' a transferência' DELIMITED BY SIZE
060400                     INTO WS-MOTIVO-RECHAZO
060500                 ADD 1 TO WSA-CONT-RCH-TRANSFER
060600             ELSE
060700                 PERFORM 2015-CONTABILIZAR-TRANSFER
060800                 ADD 1 TO WSA-CONT-ACEP-TRANSFER
060900                 ADD SOL-AMOUNT TO WSA-TOTAL-TRANSFERIDO
061000             END-IF
061100         END-IF
061200     END-IF.
061300*----------------------------------------------------------------*
061400*==============================*
061500 2006-BUSCAR-CARTERA.
061600*==============================*
061700     MOVE 'N' TO WS-BUSCAR-ENCONTRADO
061800     MOVE ZERO TO WS-BUSCAR-IDX
061900     PERFORM 2006-COMPARAR-CARTERA VARYING WSA-IDX-2
062000             FROM 1 BY 1 UNTIL WSA-IDX-2 > WT-CONT-CARTERAS.
062100*----------------------------------------------------------------*
062200*==============================*
062300 2006-COMPARAR-CARTERA.
062400*==============================*
062500     IF WT-CAR-OWNER-ID(WSA-IDX-2) = WS-BUSCAR-OWNER-ID
062600         MOVE 'S' TO WS-BUSCAR-ENCONTRADO
062700         MOVE WSA-IDX-2 TO WS-BUSCAR-IDX
062800     END-IF.
062900*----------------------------------------------------------------*
063000*==============================*
063100 2007-GRABAR-MOVIMIENTO.
063200*==============================*
063300     ADD 1 TO WSA-MAX-TXN-ID
063400     MOVE WSA-MAX-TXN-ID         TO MVS-TXN-ID
063500     MOVE WS-GRB-WALLET-ID       TO MVS-WALLET-ID
063600     MOVE WS-GRB-AMOUNT          TO MVS-AMOUNT
063700     MOVE WS-GRB-TIPO            TO MVS-TXN-TYPE
063800     MOVE WS-GRB-DESC            TO MVS-DESCRIPTION
063900     MOVE COM-DHC-STRING         TO MVS-TIMESTAMP
064000     MOVE WS-GRB-SALDO-DESPUES   TO MVS-BALANCE-AFTER
064100     MOVE WS-GRB-RELACIONADA     TO MVS-RELATED-WALLET-ID
064200     WRITE MOVIMIENTO-SAL-REG
064300     IF FS-MOVSAL NOT = '00'
064400         MOVE '2007-GRABAR-MOVIMIENTO'   TO WSV-RUTINA
064500         MOVE 'WRITE MOVIMIENTO-SAL-REG' TO WSV-ACCION
064600         MOVE FS-MOVSAL TO WSV-FSTATUS
064700         PERFORM 9000-ERROR-PGM
064800     END-IF
064900     PERFORM 2016-IMPRIMIR-ACEITE-MOVTO.
065000*----------------------------------------------------------------*
065100*====================*
065200 2008-GRABAR-RECHAZO.
065300*====================*
065400     MOVE SPACES TO LIN-DETALLE
065500     MOVE 'RECHAZADA'         TO LDT-ESTADO
065600     MOVE SOL-REQ-TYPE        TO LDT-TIPO
065700     MOVE SOL-SOURCE-OWNER-ID TO LDT-ORIGEN
065800     MOVE SOL-TARGET-OWNER-ID TO LDT-DESTINO
065900     MOVE SOL-AMOUNT          TO LDT-VALOR
066000     MOVE WS-MOTIVO-RECHAZO   TO LDT-GLOSA
066100     WRITE LINEA-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE
066200     IF FS-REPORTE NOT = '00'
066300         MOVE '2008-GRABAR-RECHAZO' TO WSV-RUTINA
066400         MOVE 'WRITE LINEA-REPORTE' TO WSV-ACCION
066500         MOVE FS-REPORTE TO WSV-FSTATUS
066600         PERFORM 9000-ERROR-PGM
066700     END-IF.
066800*----------------------------------------------------------------*
066900*==============================*
067000 2013-IMPRIMIR-ACEITE-CREATE.
067100*==============================*
067200     MOVE SPACES TO LIN-DETALLE
067300     MOVE 'ACEPTADA'          TO LDT-ESTADO
067400     MOVE 'CREATE'            TO LDT-TIPO
067500     MOVE SOL-SOURCE-OWNER-ID TO LDT-ORIGEN
067600     MOVE ZERO                TO LDT-VALOR
067700     MOVE ZERO                TO LDT-SALDO-DESP
067800     WRITE LINEA-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
067900*----------------------------------------------------------------*
068000*=================================*
068100 2014-ARMAR-MOTIVO-NO-EXISTE.
068200*=================================*
068210*    USA WS-MOTIVO-OWNER-ID, ARMADO POR EL PARRAFO QUE LLAMA -    101420
068220*    NO WS-BUSCAR-OWNER-ID, QUE EN TRANSFER QUEDA SOBRESCRITO     101420
068300     MOVE SPACES TO WS-MOTIVO-RECHAZO
068400     STRING 'Carteira não encontrada para o usuário: '
068500         DELIMITED BY SIZE
068600         WS-MOTIVO-OWNER-ID DELIMITED BY '  '
068700         INTO WS-MOTIVO-RECHAZO.
068800*----------------------------------------------------------------*
068900*=================================*
069000 2015-CONTABILIZAR-TRANSFER.
069100*=================================*
069200     SUBTRACT SOL-AMOUNT FROM WT-CAR-BALANCE(WSA-IDX-1)
069300     ADD      SOL-AMOUNT TO   WT-CAR-BALANCE(WSA-IDX-2)
069400     MOVE COM-DHC-STRING TO WT-CAR-UPDATED-AT(WSA-IDX-1)
069500     MOVE COM-DHC-STRING TO WT-CAR-UPDATED-AT(WSA-IDX-2)
069600
069700     IF SOL-DESCRIPTION = SPACES
069800         STRING 'Transferência para '  DELIMITED BY SIZE
069900             SOL-TARGET-OWNER-ID DELIMITED BY '  '
070000             INTO WS-GRB-DESC
070100     ELSE
070200         MOVE SOL-DESCRIPTION TO WS-GRB-DESC
070300     END-IF
070400     MOVE WT-CAR-WALLET-ID(WSA-IDX-1) TO WS-GRB-WALLET-ID
070500     COMPUTE WS-GRB-AMOUNT ROUNDED = ZERO - SOL-AMOUNT
070600     MOVE 'TRANSFER_OUT'  TO WS-GRB-TIPO
070700     MOVE WT-CAR-BALANCE(WSA-IDX-1) TO WS-GRB-SALDO-DESPUES
070800     MOVE WT-CAR-WALLET-ID(WSA-IDX-2) TO WS-GRB-RELACIONADA
070900     PERFORM 2007-GRABAR-MOVIMIENTO
071000
071100     IF SOL-DESCRIPTION = SPACES
071200         MOVE SPACES TO WS-GRB-DESC
071300         STRING 'Transferência de '  DELIMITED BY SIZE
071400             SOL-SOURCE-OWNER-ID DELIMITED BY '  '
071500             INTO WS-GRB-DESC
071600     ELSE
071700         MOVE SOL-DESCRIPTION TO WS-GRB-DESC
071800     END-IF
071900     MOVE WT-CAR-WALLET-ID(WSA-IDX-2) TO WS-GRB-WALLET-ID
072000     MOVE SOL-AMOUNT       TO WS-GRB-AMOUNT
072100     MOVE 'TRANSFER_IN'   TO WS-GRB-TIPO
072200     MOVE WT-CAR-BALANCE(WSA-IDX-2) TO WS-GRB-SALDO-DESPUES
072300     MOVE WT-CAR-WALLET-ID(WSA-IDX-1) TO WS-GRB-RELACIONADA
072400     PERFORM 2007-GRABAR-MOVIMIENTO.
072500*----------------------------------------------------------------*
072600*==============================*
072700 2016-IMPRIMIR-ACEITE-MOVTO.
072800*==============================*
072900     MOVE SPACES TO LIN-DETALLE
073000     MOVE 'ACEPTADA'   TO LDT-ESTADO
073100     MOVE WS-GRB-TIPO  TO LDT-TIPO
073200     MOVE WS-GRB-AMOUNT TO LDT-VALOR
073300     MOVE WS-GRB-SALDO-DESPUES TO LDT-SALDO-DESP
073400     MOVE WS-GRB-DESC TO LDT-GLOSA
073500     WRITE LINEA-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE
073600     IF FS-REPORTE NOT = '00'
073700         MOVE '2016-IMPRIMIR-ACEITE-MOVTO' TO WSV-RUTINA
073800         MOVE 'WRITE LINEA-REPORTE'        TO WSV-ACCION
073900         MOVE FS-REPORTE TO WSV-FSTATUS
074000         PERFORM 9000-ERROR-PGM
074100     END-IF.
074200*----------------------------------------------------------------*
074300*=================*
074400 3000-FIN-PROGRAMA.
074500*=================*
074600     PERFORM 3001-GRABAR-CARTERAS
074700     PERFORM 3002-IMPRIMIR-TOTALES-TIPO
074800     PERFORM 3003-IMPRIMIR-TOTALES-FINALES
074900     PERFORM 3006-CERRAR-ARCHIVOS.
075000*----------------------------------------------------------------*
075100*====================*
075200 3001-GRABAR-CARTERAS.
075300*====================*
075400     MOVE ZERO TO WSA-SUMA-SALDOS
075500     PERFORM 3001-GRABAR-UNA-CARTERA VARYING WSA-IDX-1
075600             FROM 1 BY 1 UNTIL WSA-IDX-1 > WT-CONT-CARTERAS.
075700*----------------------------------------------------------------*
075800*=======================*
075900 3001-GRABAR-UNA-CARTERA.
076000*=======================*
076100     MOVE WT-CAR-WALLET-ID(WSA-IDX-1)  TO CRS-WALLET-ID
076200     MOVE WT-CAR-OWNER-ID(WSA-IDX-1)   TO CRS-OWNER-ID
076300     MOVE WT-CAR-BALANCE(WSA-IDX-1)    TO CRS-BALANCE
076400     MOVE WT-CAR-CREATED-AT(WSA-IDX-1) TO CRS-CREATED-AT
076500     MOVE WT-CAR-UPDATED-AT(WSA-IDX-1) TO CRS-UPDATED-AT
076600     WRITE CARTERA-SAL-REG
076700     IF FS-CARSAL NOT = '00'
076800         MOVE '3001-GRABAR-UNA-CARTERA' TO WSV-RUTINA
076900         MOVE 'WRITE CARTERA-SAL-REG'   TO WSV-ACCION
077000         MOVE FS-CARSAL TO WSV-FSTATUS
077100         PERFORM 9000-ERROR-PGM
077200     END-IF
077300     ADD WT-CAR-BALANCE(WSA-IDX-1) TO WSA-SUMA-SALDOS.
077400*----------------------------------------------------------------*
077500*==========================*
077600 3002-IMPRIMIR-TOTALES-TIPO.
077700*==========================*
077800     MOVE ALL '-' TO LINEA-REPORTE
077900     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
078000     MOVE SPACES TO LIN-TOTAL-TIPO
078100     MOVE 'TOTALES POR TIPO'  TO LTT-ETIQUETA
078200     MOVE 'CREATE'            TO LTT-TIPO
078300     MOVE WSA-CONT-ACEP-CREATE  TO LTT-ACEPTADAS
078400     MOVE WSA-CONT-RCH-CREATE   TO LTT-RECHAZADAS
078500     MOVE ZERO                  TO LTT-MOVIDO
078600     WRITE LINEA-REPORTE FROM LIN-TOTAL-TIPO
078700         AFTER ADVANCING 1 LINE
078800     MOVE SPACES TO LIN-TOTAL-TIPO
078900     MOVE 'DEPOSIT'           TO LTT-TIPO
079000     MOVE WSA-CONT-ACEP-DEPOSITO TO LTT-ACEPTADAS
079100     MOVE WSA-CONT-RCH-DEPOSITO  TO LTT-RECHAZADAS
079200     MOVE WSA-TOTAL-DEPOSITADO   TO LTT-MOVIDO
079300     WRITE LINEA-REPORTE FROM LIN-TOTAL-TIPO
079400         AFTER ADVANCING 1 LINE
079500     MOVE SPACES TO LIN-TOTAL-TIPO
079600     MOVE 'WITHDRAW'          TO LTT-TIPO
079700     MOVE WSA-CONT-ACEP-RETIRO   TO LTT-ACEPTADAS
079800     MOVE WSA-CONT-RCH-RETIRO    TO LTT-RECHAZADAS
079900     MOVE WSA-TOTAL-RETIRADO     TO LTT-MOVIDO
080000     WRITE LINEA-REPORTE FROM LIN-TOTAL-TIPO
080100         AFTER ADVANCING 1 LINE
080200     MOVE SPACES TO LIN-TOTAL-TIPO
080300     MOVE 'TRANSFER'          TO LTT-TIPO
080400     MOVE WSA-CONT-ACEP-TRANSFER TO LTT-ACEPTADAS
080500     MOVE WSA-CONT-RCH-TRANSFER  TO LTT-RECHAZADAS
080600     MOVE WSA-TOTAL-TRANSFERIDO  TO LTT-MOVIDO
080700     WRITE LINEA-REPORTE FROM LIN-TOTAL-TIPO
080800         AFTER ADVANCING 1 LINE.
080900*----------------------------------------------------------------*
081000*============================*
081100 3003-IMPRIMIR-TOTALES-FINALES.
081200*============================*
081300*    TOTAL DE CONTROL PARA CUADRAR EL MAESTRO CONTRA EL LIBRO     100811
081400*    MAYOR - VER BITACORA DE CAMBIOS                              100811
081410*    SE AGREGAN LOS TOTALES GENERALES DE ACEPTADAS Y RECHAZADAS - 101440
081420*    EL OPERADOR DE TURNO LOS PEDIA APARTE DEL DESGLOSE POR TIPO -101440
081430*    VER BITACORA DE CAMBIOS                                      101440
081440     COMPUTE WSA-TOTAL-ACEPTADAS = WSA-CONT-ACEP-CREATE
081450         + WSA-CONT-ACEP-DEPOSITO + WSA-CONT-ACEP-RETIRO
081460         + WSA-CONT-ACEP-TRANSFER
081470     COMPUTE WSA-TOTAL-RECHAZADAS = WSA-CONT-RCH-CREATE
081480         + WSA-CONT-RCH-DEPOSITO + WSA-CONT-RCH-RETIRO
081490         + WSA-CONT-RCH-TRANSFER
081500     MOVE ALL '-' TO LINEA-REPORTE
081600     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
081700     MOVE SPACES TO LIN-TOTAL-FINAL
081800     MOVE 'TOTAL SOLICITUDES LEIDAS' TO LTF-ETIQUETA
081900     MOVE WSA-CONT-LEIDAS            TO LTF-VALOR
082000     WRITE LINEA-REPORTE FROM LIN-TOTAL-FINAL
082100         AFTER ADVANCING 1 LINE
082110     MOVE SPACES TO LIN-TOTAL-FINAL
082120     MOVE 'TOTAL SOLICITUDES ACEPTADAS' TO LTF-ETIQUETA
082130     MOVE WSA-TOTAL-ACEPTADAS        TO LTF-VALOR
082140     WRITE LINEA-REPORTE FROM LIN-TOTAL-FINAL
082150         AFTER ADVANCING 1 LINE
082160     MOVE SPACES TO LIN-TOTAL-FINAL
082170     MOVE 'TOTAL SOLICITUDES RECHAZADAS' TO LTF-ETIQUETA
082180     MOVE WSA-TOTAL-RECHAZADAS       TO LTF-VALOR
082190     WRITE LINEA-REPORTE FROM LIN-TOTAL-FINAL
082195         AFTER ADVANCING 1 LINE
082200     MOVE SPACES TO LIN-TOTAL-FINAL
082300     MOVE 'TOTAL CARTERAS AL CIERRE' TO LTF-ETIQUETA
082400     MOVE WT-CONT-CARTERAS           TO LTF-VALOR
082500     WRITE LINEA-REPORTE FROM LIN-TOTAL-FINAL
082600         AFTER ADVANCING 1 LINE
082700     MOVE SPACES TO LIN-TOTAL-FINAL
082800     MOVE 'SUMA DE SALDOS AL CIERRE' TO LTF-ETIQUETA
082900     MOVE WSA-SUMA-SALDOS            TO LTF-VALOR
083000     WRITE LINEA-REPORTE FROM LIN-TOTAL-FINAL
083100         AFTER ADVANCING 1 LINE.
083200*----------------------------------------------------------------*
083300*===================*
083400 3006-CERRAR-ARCHIVOS.
083500*===================*
083600     CLOSE CARTERA-ENTRADA CARTERA-SALIDA SOLICITUDES
083700           MOVTO-ENTRADA MOVTO-SALIDA REPORTE.
083800*----------------------------------------------------------------*
083900*==============*
084000 9000-ERROR-PGM.
084100*==============*
084200     DISPLAY '================================'
084300     DISPLAY '------ DETALLES DE ERROR -------'
084400     DISPLAY '------      CTBB10A      -------'
084500     DISPLAY '================================'
084600     DISPLAY ' RUTINA          :' WSV-RUTINA
084700     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
084800     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
084900     DISPLAY '================================'
085000     DISPLAY '--------- FIN DETALLES ---------'
085100     DISPLAY '================================'
085200     MOVE WSC-16 TO RETURN-CODE
085300
085400     STOP RUN.
085500*----------------------------------------------------------------*
