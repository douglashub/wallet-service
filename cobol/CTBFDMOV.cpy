000100*================================================================*
000200* CTBFDMOV  -  LAYOUT DE REGISTRO DE MOVIMIENTO (LEDGER)         *
000300*----------------------------------------------------------------*
000400* SISTEMA...: CTB - CARTERAS Y TRANSACCIONES BATCH               *
000500* USADO POR.: CTBB10A (REGRABACION), CTBB20A (LECTURA)           *
000600* UN REGISTRO POR MOVIMIENTO ACEPTADO. ARCHIVO ES ESTRICTAMENTE  *
000700* DE AGREGADO (APPEND) - NUNCA SE REESCRIBE UN MOVIMIENTO YA     *
000800* GRABADO EN CORRIDAS ANTERIORES.                                *
000900*================================================================*
001000 01  MOVIMIENTO-REG.
001100*    NUMERO CORRELATIVO DEL MOVIMIENTO EN EL LIBRO MAYOR
001200     05  MOV-TXN-ID              PIC 9(09).
001300*    CARTERA A LA QUE PERTENECE EL MOVIMIENTO
001400     05  MOV-WALLET-ID           PIC 9(09).
001500*    VALOR CON SIGNO APLICADO AL SALDO DE LA CARTERA
001600     05  MOV-AMOUNT              PIC S9(17)V99.
001700*    CLASIFICACION DEL MOVIMIENTO
001800     05  MOV-TXN-TYPE            PIC X(12).
001900         88  MOV-TIPO-DEPOSITO         VALUE 'DEPOSIT'.
002000         88  MOV-TIPO-RETIRO           VALUE 'WITHDRAWAL'.
002100         88  MOV-TIPO-TRANSF-SALE      VALUE 'TRANSFER_OUT'.
002200         88  MOV-TIPO-TRANSF-ENTRA     VALUE 'TRANSFER_IN'.
002300*    GLOSA LIBRE, PUEDE VENIR EN BLANCO
002400     05  MOV-DESCRIPTION         PIC X(255).
002500*    FECHA-HORA EN QUE SE GRABO EL MOVIMIENTO
002600     05  MOV-TIMESTAMP           PIC X(26).
002700     05  MOV-TIMESTAMP-R REDEFINES MOV-TIMESTAMP.
002800         10  MOV-TS-FECHA            PIC X(10).
002900         10  FILLER                  PIC X(01).
003000         10  MOV-TS-HORA             PIC X(15).
003100*    SALDO DE LA CARTERA INMEDIATAMENTE DESPUES DEL MOVIMIENTO
003200     05  MOV-BALANCE-AFTER       PIC S9(17)V99.
003300*    PARA TRANSFERENCIAS, CARTERA CONTRAPARTE (CERO SI NO APLICA)
003400     05  MOV-RELATED-WALLET-ID   PIC 9(09).
003500*    RELLENO DE CIERRE DE REGISTRO
003600     05  FILLER                  PIC X(15).
