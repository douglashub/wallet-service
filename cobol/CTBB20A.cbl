000100*================================================================*
000200* CTBB20A                                                        *
000300*   UTILITARIO DE CONSULTA DE CARTERAS Y MOVIMIENTOS             *
000400*   LEE UN REGISTRO DE CONTROL POR CONSULTA A DEMANDA. SEGUN     *
000500*   CTL-TIPO ARMA EL LISTADO DE MOVIMIENTOS DE LA CARTERA        *
000600*   (ORDEN DESCENDENTE POR FECHA-HORA) O CALCULA EL SALDO        *
000700*   HISTORICO DE LA CARTERA A UNA FECHA-HORA DE CORTE.           *
000800*================================================================*
000900 IDENTIFICATION DIVISION.
001000*========================*
001100 PROGRAM-ID.     CTBB20A.
001200 AUTHOR.         J. PEREZ.
001300 INSTALLATION.   BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
001400 DATE-WRITTEN.   19/07/1990.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENCIAL - USO INTERNO GERENCIA SISTEMAS.
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 100150 19/07/1990 JPE VERSION INICIAL - LISTADO DE MOVIMIENTOS
002100*                       DE UNA CARTERA, ORDEN DESCENDENTE
002200* 100420 09/03/1994 CVE SE AGREGA CONSULTA DE SALDO HISTORICO A
002300*                       UNA FECHA-HORA DE CORTE (CTL-TIPO ASOF)
002400* 100530 03/09/1998 RSO AJUSTE Y2K - VENTANA DE SIGLO EN COPY
002500*                       COMLTIME PARA FECHA-HORA DE CORRIDA
002600* 100715 22/02/2001 JPE SE ADAPTA A LIBRO MAYOR UNICO REGRABADO
002700*                       COMPLETO POR CTBB10A (YA NO REQUIERE
002800*                       ARCHIVO HISTORICO SEPARADO)
002900* 100960 14/09/2010 MAR SE AMPLIA TABLA DE MOVIMIENTOS EN MEMORIA
003000*                       DE 200 A 1000 POR CARTERAS MAS ACTIVAS
003100* 101120 02/05/2016 CVE SE AGREGA ABEND DE CONTROL SI LA TABLA DE
003200*                       MOVIMIENTOS SE LLENA (INCIDENTE ITSM-4471)
003300* 101270 25/11/2020 RSO ORDEN DE AUDITORIA - RENOMBRE DE AREAS DE
003400*                       TRABAJO A PREFIJO WSA-, SIN CAMBIO FUNC.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*=====================*
003800 CONFIGURATION SECTION.
003900*----------------------*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-NUMERICA IS '0' THRU '9'
004300     SWITCH-1 IS UPSI-0 ON STATUS IS UPSI-0-ON
004400                         OFF STATUS IS UPSI-0-OFF.
004500*----------------------*
004600 INPUT-OUTPUT SECTION.
004700*----------------------*
004800 FILE-CONTROL.
004900     SELECT CONTROLE-ENTRADA ASSIGN TO CTLENT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-CTLENT.
005200
005300     SELECT CARTERA-ENTRADA ASSIGN TO CARENT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-CARENT.
005600
005700     SELECT MOVTO-ENTRADA ASSIGN TO MOVENT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-MOVENT.
006000
006100     SELECT REPORTE ASSIGN TO REPORTE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-REPORTE.
006400*=============*
006500 DATA DIVISION.
006600*=============*
006700*=============*
006800 FILE SECTION.
006900*=============*
007000 FD  CONTROLE-ENTRADA
007100*    CONSULTAS SOLICITADAS A DEMANDA, UNA POR REGISTRO
007200     LABEL RECORD STANDARD.
007300     COPY CTBFDCTL.
007400
007500 FD  CARTERA-ENTRADA
007600*    MAESTRO DE CARTERAS VIGENTE
007700     LABEL RECORD STANDARD.
007800     COPY CTBFDCAR.
007900
008000 FD  MOVTO-ENTRADA
008100*    LIBRO MAYOR DE MOVIMIENTOS VIGENTE
008200     LABEL RECORD STANDARD.
008300     COPY CTBFDMOV.
008400
008500 FD  REPORTE
008600*    LISTADO DE MOVIMIENTOS Y SALDO HISTORICO
008700     LABEL RECORD STANDARD.
008800 01  LINEA-REPORTE                   PIC X(132).
008900 01  LIN-ENCABEZADO REDEFINES LINEA-REPORTE.
009000     05  LEN-TEXTO                   PIC X(60).
009100     05  LEN-OWNER-ID                PIC X(40).
009110     05  FILLER                      PIC X(32).
009200 01  LIN-MOVTO REDEFINES LINEA-REPORTE.
009300     05  LMV-TXN-ID                  PIC Z(08)9.
009400     05  FILLER                      PIC X(02).
009500     05  LMV-TIMESTAMP               PIC X(26).
009600     05  FILLER                      PIC X(02).
009700     05  LMV-TXN-TYPE                PIC X(12).
009800     05  FILLER                      PIC X(02).
009900     05  LMV-AMOUNT                  PIC -(14)9.99.
010000     05  FILLER                      PIC X(02).
010100     05  LMV-BALANCE-AFTER           PIC -(14)9.99.
010200     05  FILLER                      PIC X(02).
010300     05  LMV-RELATED-WALLET-ID       PIC Z(08)9.
010400     05  FILLER                      PIC X(02).
010500     05  LMV-DESCRIPTION             PIC X(30).
010600 01  LIN-SALDO-HIST REDEFINES LINEA-REPORTE.
010700     05  LSH-ETIQUETA                PIC X(30).
010800     05  LSH-OWNER-ID                PIC X(40).
010900     05  LSH-VALOR                   PIC -(14)9.99.
010910     05  FILLER                      PIC X(44).
011000*=========================*
011100 WORKING-STORAGE SECTION.
011200*=========================*
011300 01  WSF-FILE-STATUS.
011400     05  FS-CTLENT               PIC XX.
011500     05  FS-CARENT               PIC XX.
011600     05  FS-MOVENT               PIC XX.
011700     05  FS-REPORTE              PIC XX.
011710     05  FILLER                  PIC X(04).
011800
011900 01  WSV-VARIABLES.
012000     05  WSV-RUTINA              PIC X(28).
012100     05  WSV-ACCION              PIC X(28).
012200     05  WSV-FSTATUS             PIC X(02).
012210     05  FILLER                  PIC X(04).
012300
012400 01  WSC-CONSTANTES.
012500     05  WSC-00                  PIC 9(02) VALUE 00.
012600     05  WSC-10                  PIC 9(02) VALUE 10.
012700     05  WSC-16                  PIC 9(02) VALUE 16.
012800     05  WSC-MAX-CARTERAS        PIC 9(07) COMP VALUE 2000.
012900     05  WSC-MAX-MOVTOS          PIC 9(07) COMP VALUE 1000.
012910     05  FILLER                  PIC X(04).
013000
013100 01  WSS-SWITCHES.
013200     05  WS-FIN-CTLENT           PIC 9(01) VALUE 0.
013300         88  FIN-CTLENT-OK                 VALUE 1.
013400     05  WS-FIN-CARENT           PIC 9(01) VALUE 0.
013500         88  FIN-CARENT-OK                 VALUE 1.
013600     05  WS-FIN-MOVENT           PIC 9(01) VALUE 0.
013700         88  FIN-MOVENT-OK                 VALUE 1.
013710     05  FILLER                  PIC X(04).
013800
013900 01  WS-BUSCAR-OWNER-ID          PIC X(40) VALUE SPACES.
014000 01  WS-BUSCAR-IDX               PIC 9(07) COMP VALUE ZERO.
014100 01  WS-BUSCAR-ENCONTRADO        PIC X(01) VALUE 'N'.
014200     88  BUSCAR-ENCONTRADO                 VALUE 'S'.
014300 01  WS-CARTERA-WALLET-ID        PIC 9(09) VALUE ZERO.
014400 01  WS-CARTERA-BALANCE          PIC S9(17)V99 VALUE ZERO.
014500
014600 01  WSA-IDX-1                   PIC 9(07) COMP VALUE ZERO.
014700 01  WSA-IDX-2                   PIC 9(07) COMP VALUE ZERO.
014800 01  WSA-CONT-CONSULTAS          PIC 9(07) COMP VALUE ZERO.
014900
015000*---  TABLA EN MEMORIA DE CARTERAS (NO HAY ISAM DISPONIBLE) -----*
015100 01  WT-CARTERAS.
015200     05  WT-CONT-CARTERAS        PIC 9(07) COMP VALUE ZERO.
015300     05  WT-CARTERA-TABLE OCCURS 2000 TIMES
015400                           INDEXED BY WT-IDX.
015500     10  WT-CAR-WALLET-ID        PIC 9(09).
015600     10  WT-CAR-OWNER-ID         PIC X(40).
015700     10  WT-CAR-BALANCE          PIC S9(17)V99.
015710     10  FILLER                  PIC X(04).
015800
015900*---  TABLA EN MEMORIA DE MOVIMIENTOS DE LA CARTERA CONSULTADA --*
016000 01  WT-MOVIMIENTOS.
016100     05  WT-CONT-MOVTOS          PIC 9(07) COMP VALUE ZERO.
016200     05  WT-MOVTO-TABLE OCCURS 1000 TIMES
016300                           INDEXED BY WT-MDX.
016400     10  WT-MOV-TXN-ID           PIC 9(09).
016500     10  WT-MOV-AMOUNT           PIC S9(17)V99.
016600     10  WT-MOV-TXN-TYPE         PIC X(12).
016700     10  WT-MOV-DESCRIPTION      PIC X(255).
016800     10  WT-MOV-TIMESTAMP        PIC X(26).
016900     10  WT-MOV-BALANCE-AFTER    PIC S9(17)V99.
017000     10  WT-MOV-RELATED-WALLET   PIC 9(09).
017010     10  FILLER                  PIC X(04).
017100 01  FILLER                      PIC X(10).
017200
017300*---  AREA DE INTERCAMBIO PARA LA SELECCION EN MEMORIA ----------*
017400 01  WT-MOVTO-TEMP.
017500     05  WTT-TXN-ID              PIC 9(09).
017600     05  WTT-AMOUNT              PIC S9(17)V99.
017700     05  WTT-TXN-TYPE            PIC X(12).
017800     05  WTT-DESCRIPTION         PIC X(255).
017900     05  WTT-TIMESTAMP           PIC X(26).
018000     05  WTT-BALANCE-AFTER       PIC S9(17)V99.
018100     05  WTT-RELATED-WALLET      PIC 9(09).
018110     05  FILLER                  PIC X(04).
018200
018300*---  AREA DE TRABAJO PARA EL SALDO HISTORICO -------------------*
018400 01  WS-CORTE-TIMESTAMP          PIC X(26) VALUE SPACES.
018500 01  WS-SALDO-HIST-MEJOR-TS      PIC X(26) VALUE SPACES.
018600 01  WS-SALDO-HIST-VALOR         PIC S9(17)V99 VALUE ZERO.
018700*=================*
018800 PROCEDURE DIVISION.
018900*=================*
019000 000-CTBB20A-PRINCIPAL.
019100*========================*
019200     PERFORM 1000-INICIO-PROGRAMA
019300     PERFORM 2000-PROCESO-PROGRAMA
019400     PERFORM 3000-FIN-PROGRAMA
019500     STOP RUN.
019600*----------------------------------------------------------------*
019700*====================*
019800 1000-INICIO-PROGRAMA.
019900*====================*
020000     PERFORM 1001-ABRIR-ARCHIVOS
020100     PERFORM 1002-LEER-CARTERA-ENTRADA
020200     PERFORM 1002-CARGAR-CARTERAS UNTIL FIN-CARENT-OK
020300     PERFORM 1004-LEER-CONTROLE.
020400*----------------------------------------------------------------*
020500*===================*
020600 1001-ABRIR-ARCHIVOS.
020700*===================*
020800     OPEN INPUT  CONTROLE-ENTRADA
020900                 CARTERA-ENTRADA
021000                 MOVTO-ENTRADA
021100     OPEN OUTPUT REPORTE
021200
021300     IF (FS-CTLENT  = '00' OR '97') AND
021400        (FS-CARENT  = '00' OR '97') AND
021500        (FS-MOVENT  = '00' OR '97') AND
021600        (FS-REPORTE = '00')
021700        CONTINUE
021800     ELSE
021900        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE CTBB20A '
022000        DISPLAY ' FS-CTLENT  ............. = ' FS-CTLENT
022100        DISPLAY ' FS-CARENT  ............. = ' FS-CARENT
022200        DISPLAY ' FS-MOVENT  ............. = ' FS-MOVENT
022300        DISPLAY ' FS-REPORTE ............. = ' FS-REPORTE
022400        PERFORM 9000-ERROR-PGM
022500     END-IF.
022600*----------------------------------------------------------------*
022700*=========================*
022800 1002-LEER-CARTERA-ENTRADA.
022900*=========================*
023000     READ CARTERA-ENTRADA
023100     AT END
023200         SET FIN-CARENT-OK TO TRUE
023300     END-READ
023400     IF FS-CARENT NOT = '00' AND FS-CARENT NOT = '10'
023500         MOVE '1002-LEER-CARTERA-ENTRADA' TO WSV-RUTINA
023600         MOVE 'READ CARTERA-ENTRADA'      TO WSV-ACCION
023700         MOVE FS-CARENT TO WSV-FSTATUS
023800         PERFORM 9000-ERROR-PGM
023900     END-IF.
024000*----------------------------------------------------------------*
024100*====================*
024200 1002-CARGAR-CARTERAS.
024300*====================*
024400     PERFORM 1002-AGREGAR-CARTERA-TABLA
024500     PERFORM 1002-LEER-CARTERA-ENTRADA.
024600*----------------------------------------------------------------*
024700*==============================*
024800 1002-AGREGAR-CARTERA-TABLA.
024900*==============================*
025000     IF WT-CONT-CARTERAS >= WSC-MAX-CARTERAS
025100         MOVE '1002-AGREGAR-CARTERA-TABLA' TO WSV-RUTINA
025200         MOVE 'TABLA DE CARTERAS LLENA'    TO WSV-ACCION
025300         MOVE SPACES                       TO WSV-FSTATUS
025400         PERFORM 9000-ERROR-PGM
025500     END-IF
025600     ADD 1 TO WT-CONT-CARTERAS
025700     MOVE CAR-WALLET-ID TO WT-CAR-WALLET-ID(WT-CONT-CARTERAS)
025800     MOVE CAR-OWNER-ID  TO WT-CAR-OWNER-ID(WT-CONT-CARTERAS)
025900     MOVE CAR-BALANCE   TO WT-CAR-BALANCE(WT-CONT-CARTERAS).
026000*----------------------------------------------------------------*
026100*===================*
026200 1004-LEER-CONTROLE.
026300*===================*
026400     READ CONTROLE-ENTRADA
026500         AT END
026600             SET FIN-CTLENT-OK TO TRUE
026700         NOT AT END
026800             ADD 1 TO WSA-CONT-CONSULTAS
026900     END-READ
027000     IF FS-CTLENT NOT = '00' AND FS-CTLENT NOT = '10'
027100         MOVE '1004-LEER-CONTROLE'   TO WSV-RUTINA
027200         MOVE 'READ CONTROLE-ENTRADA' TO WSV-ACCION
027300         MOVE FS-CTLENT TO WSV-FSTATUS
027400         PERFORM 9000-ERROR-PGM
027500     END-IF.
027600*----------------------------------------------------------------*
027700*=====================*
027800 2000-PROCESO-PROGRAMA.
027900*=====================*
028000     PERFORM 2001-PROCESAR-CONTROLE UNTIL FIN-CTLENT-OK.
028100*----------------------------------------------------------------*
028200*=====================*
028300 2001-PROCESAR-CONTROLE.
028400*=====================*
028500     MOVE CTL-OWNER-ID TO WS-BUSCAR-OWNER-ID
028600     PERFORM 2002-BUSCAR-CARTERA-CTL
028700     IF NOT BUSCAR-ENCONTRADO
028800         PERFORM 2003-IMPRIMIR-CARTERA-INEXISTENTE
028900     ELSE
029000         EVALUATE TRUE
029100             WHEN CTL-TIPO-LISTADO
029200                 PERFORM 2010-ARMAR-LISTADO
029300             WHEN CTL-TIPO-SALDO-HIST
029400                 PERFORM 2030-CALCULAR-SALDO-HISTORICO
029500             WHEN OTHER
029600                 PERFORM 2003-IMPRIMIR-CARTERA-INEXISTENTE
029700         END-EVALUATE
029800     END-IF
029900     PERFORM 1004-LEER-CONTROLE.
030000*----------------------------------------------------------------*
030100*==============================*
030200 2002-BUSCAR-CARTERA-CTL.
030300*==============================*
030400     MOVE 'N' TO WS-BUSCAR-ENCONTRADO
030500     MOVE ZERO TO WS-BUSCAR-IDX
030600     PERFORM 2002-COMPARAR-CARTERA-CTL VARYING WSA-IDX-1
030700             FROM 1 BY 1 UNTIL WSA-IDX-1 > WT-CONT-CARTERAS.
030800*----------------------------------------------------------------*
030900*==============================*
031000 2002-COMPARAR-CARTERA-CTL.
031100*==============================*
031200     IF WT-CAR-OWNER-ID(WSA-IDX-1) = WS-BUSCAR-OWNER-ID
031300         MOVE 'S' TO WS-BUSCAR-ENCONTRADO
031400         MOVE WSA-IDX-1 TO WS-BUSCAR-IDX
031500         MOVE WT-CAR-WALLET-ID(WSA-IDX-1) TO WS-CARTERA-WALLET-ID
031600         MOVE WT-CAR-BALANCE(WSA-IDX-1)   TO WS-CARTERA-BALANCE
031700     END-IF.
031800*----------------------------------------------------------------*
031900*===================================*
032000 2003-IMPRIMIR-CARTERA-INEXISTENTE.
032100*===================================*
032200     MOVE SPACES TO LIN-ENCABEZADO
032300     MOVE 'CARTERA NO ENCONTRADA PARA EL DUENO:' TO LEN-TEXTO
032400     MOVE CTL-OWNER-ID TO LEN-OWNER-ID
032500     WRITE LINEA-REPORTE FROM LIN-ENCABEZADO
032600         AFTER ADVANCING 1 LINE.
032700*----------------------------------------------------------------*
032800*====================*
032900 2010-ARMAR-LISTADO.
033000*====================*
033100     MOVE ZERO TO WT-CONT-MOVTOS
033200     PERFORM 1005-LEER-MOVTO-ENTRADA-INICIAL
033300     PERFORM 2011-CARGAR-MOVIMIENTOS UNTIL FIN-MOVENT-OK
033400     PERFORM 2020-ORDENAR-MOVIMIENTOS
033500     PERFORM 3010-IMPRIMIR-ENCAB-LISTADO
033600     PERFORM 3011-IMPRIMIR-MOVIMIENTO VARYING WSA-IDX-1
033700             FROM 1 BY 1 UNTIL WSA-IDX-1 > WT-CONT-MOVTOS.
033800*----------------------------------------------------------------*
033900*===============================*
034000 1005-LEER-MOVTO-ENTRADA-INICIAL.
034100*===============================*
034200*    RELEE EL LIBRO MAYOR DESDE EL PRINCIPIO PARA CADA CARTERA    100715  
034300*    CONSULTADA (SE ADAPTA A LIBRO MAYOR UNICO REGRABADO POR      100715  
034400*    CTBB10A - VER BITACORA DE CAMBIOS)                           100715  
034500     MOVE 'N' TO WS-FIN-MOVENT
034600     CLOSE MOVTO-ENTRADA
034700     OPEN INPUT MOVTO-ENTRADA
034800     IF FS-MOVENT NOT = '00'
034900         MOVE '1005-LEER-MOVTO-ENTRADA-INICIAL' TO WSV-RUTINA
035000         MOVE 'OPEN INPUT MOVTO-ENTRADA'        TO WSV-ACCION
035100         MOVE FS-MOVENT TO WSV-FSTATUS
035200         PERFORM 9000-ERROR-PGM
035300     END-IF
035400     PERFORM 1006-LEER-MOVTO-ENTRADA.
035500*----------------------------------------------------------------*
035600*=======================*
035700 1006-LEER-MOVTO-ENTRADA.
035800*=======================*
035900     READ MOVTO-ENTRADA
036000     AT END
036100         SET FIN-MOVENT-OK TO TRUE
036200     END-READ
036300     IF FS-MOVENT NOT = '00' AND FS-MOVENT NOT = '10'
036400         MOVE '1006-LEER-MOVTO-ENTRADA' TO WSV-RUTINA
036500         MOVE 'READ MOVTO-ENTRADA'      TO WSV-ACCION
036600         MOVE FS-MOVENT TO WSV-FSTATUS
036700         PERFORM 9000-ERROR-PGM
036800     END-IF.
036900*----------------------------------------------------------------*
037000*=========================*
037100 2011-CARGAR-MOVIMIENTOS.
037200*=========================*
037300     IF MOV-WALLET-ID = WS-CARTERA-WALLET-ID
037400         PERFORM 2012-AGREGAR-MOVTO-TABLA
037500     END-IF
037600     PERFORM 1006-LEER-MOVTO-ENTRADA.
037700*----------------------------------------------------------------*
037800*==========================*
037900 2012-AGREGAR-MOVTO-TABLA.
038000*==========================*
038100*    ABEND DE CONTROL AGREGADO TRAS INCIDENTE ITSM-4471           101120  
038200     IF WT-CONT-MOVTOS >= WSC-MAX-MOVTOS
038300         MOVE '2012-AGREGAR-MOVTO-TABLA'  TO WSV-RUTINA
038400         MOVE 'TABLA DE MOVIMIENTOS LLENA' TO WSV-ACCION
038500         MOVE SPACES                      TO WSV-FSTATUS
038600         PERFORM 9000-ERROR-PGM
038700     END-IF
038800     ADD 1 TO WT-CONT-MOVTOS
038900     MOVE MOV-TXN-ID       TO WT-MOV-TXN-ID(WT-CONT-MOVTOS)
039000     MOVE MOV-AMOUNT       TO WT-MOV-AMOUNT(WT-CONT-MOVTOS)
039100     MOVE MOV-TXN-TYPE     TO WT-MOV-TXN-TYPE(WT-CONT-MOVTOS)
039200     MOVE MOV-DESCRIPTION  TO WT-MOV-DESCRIPTION(WT-CONT-MOVTOS)
039300     MOVE MOV-TIMESTAMP    TO WT-MOV-TIMESTAMP(WT-CONT-MOVTOS)
039400     MOVE MOV-BALANCE-AFTER
039500                           TO WT-MOV-BALANCE-AFTER(WT-CONT-MOVTOS)
039600     MOVE MOV-RELATED-WALLET-ID TO
039700                           WT-MOV-RELATED-WALLET(WT-CONT-MOVTOS).
039800*----------------------------------------------------------------*
039900*===========================*
040000 2020-ORDENAR-MOVIMIENTOS.
040100*===========================*
040200*    SELECCION SIMPLE EN MEMORIA POR FECHA-HORA DESCENDENTE -     100150  
040300*    NO HAY VERBO SORT DISPONIBLE EN ESTA INSTALACION             100150  
040400     IF WT-CONT-MOVTOS > 1
040500         PERFORM 2021-ORDENAR-EXTERNO VARYING WSA-IDX-1
040600                 FROM 1 BY 1
040700                 UNTIL WSA-IDX-1 > WT-CONT-MOVTOS - 1
040800     END-IF.
040900*----------------------------------------------------------------*
041000*=========================*
041100 2021-ORDENAR-EXTERNO.
041200*=========================*
041300     PERFORM 2022-ORDENAR-INTERNO VARYING WSA-IDX-2
041400             FROM WSA-IDX-1 BY 1
041500             UNTIL WSA-IDX-2 > WT-CONT-MOVTOS.
041600*----------------------------------------------------------------*
041700*=========================*
041800 2022-ORDENAR-INTERNO.
041900*=========================*
042000     IF WT-MOV-TIMESTAMP(WSA-IDX-2) > WT-MOV-TIMESTAMP(WSA-IDX-1)
042100         PERFORM 2023-INTERCAMBIAR-MOVTOS
042200     END-IF.
042300*----------------------------------------------------------------*
042400*===========================*
042500 2023-INTERCAMBIAR-MOVTOS.
042600*===========================*
042700     MOVE WT-MOV-TXN-ID(WSA-IDX-1)         TO WTT-TXN-ID
042800     MOVE WT-MOV-AMOUNT(WSA-IDX-1)         TO WTT-AMOUNT
042900     MOVE WT-MOV-TXN-TYPE(WSA-IDX-1)       TO WTT-TXN-TYPE
043000     MOVE WT-MOV-DESCRIPTION(WSA-IDX-1)    TO WTT-DESCRIPTION
043100     MOVE WT-MOV-TIMESTAMP(WSA-IDX-1)      TO WTT-TIMESTAMP
043200     MOVE WT-MOV-BALANCE-AFTER(WSA-IDX-1)  TO WTT-BALANCE-AFTER
043300     MOVE WT-MOV-RELATED-WALLET(WSA-IDX-1) TO WTT-RELATED-WALLET
043400
043500     MOVE WT-MOV-TXN-ID(WSA-IDX-2)   TO WT-MOV-TXN-ID(WSA-IDX-1)
043600     MOVE WT-MOV-AMOUNT(WSA-IDX-2)   TO WT-MOV-AMOUNT(WSA-IDX-1)
043700     MOVE WT-MOV-TXN-TYPE(WSA-IDX-2) TO WT-MOV-TXN-TYPE(WSA-IDX-1)
043800     MOVE WT-MOV-DESCRIPTION(WSA-IDX-2) TO
043900                                 WT-MOV-DESCRIPTION(WSA-IDX-1)
044000     MOVE WT-MOV-TIMESTAMP(WSA-IDX-2) TO
044100                                 WT-MOV-TIMESTAMP(WSA-IDX-1)
044200     MOVE WT-MOV-BALANCE-AFTER(WSA-IDX-2) TO
044300                                 WT-MOV-BALANCE-AFTER(WSA-IDX-1)
044400     MOVE WT-MOV-RELATED-WALLET(WSA-IDX-2) TO
044500                                 WT-MOV-RELATED-WALLET(WSA-IDX-1)
044600
044700     MOVE WTT-TXN-ID          TO WT-MOV-TXN-ID(WSA-IDX-2)
044800     MOVE WTT-AMOUNT          TO WT-MOV-AMOUNT(WSA-IDX-2)
044900     MOVE WTT-TXN-TYPE        TO WT-MOV-TXN-TYPE(WSA-IDX-2)
045000     MOVE WTT-DESCRIPTION     TO WT-MOV-DESCRIPTION(WSA-IDX-2)
045100     MOVE WTT-TIMESTAMP       TO WT-MOV-TIMESTAMP(WSA-IDX-2)
045200     MOVE WTT-BALANCE-AFTER   TO WT-MOV-BALANCE-AFTER(WSA-IDX-2)
045300     MOVE WTT-RELATED-WALLET  TO WT-MOV-RELATED-WALLET(WSA-IDX-2).
045400*----------------------------------------------------------------*
045500*===============================*
045600 2030-CALCULAR-SALDO-HISTORICO.
045700*===============================*
045800     MOVE ZERO TO WT-CONT-MOVTOS
045900     MOVE SPACES TO WS-SALDO-HIST-MEJOR-TS
046000     MOVE ZERO TO WS-SALDO-HIST-VALOR
046100     MOVE CTL-CORTE-TIMESTAMP TO WS-CORTE-TIMESTAMP
046200     PERFORM 1005-LEER-MOVTO-ENTRADA-INICIAL
046300     PERFORM 2031-EVALUAR-MOVIMIENTO UNTIL FIN-MOVENT-OK
046400     PERFORM 3020-IMPRIMIR-SALDO-HISTORICO.
046500*----------------------------------------------------------------*
046600*===========================*
046700 2031-EVALUAR-MOVIMIENTO.
046800*===========================*
046900     IF MOV-WALLET-ID = WS-CARTERA-WALLET-ID AND
047000        MOV-TIMESTAMP <= WS-CORTE-TIMESTAMP AND
047100        MOV-TIMESTAMP > WS-SALDO-HIST-MEJOR-TS
047200         MOVE MOV-TIMESTAMP     TO WS-SALDO-HIST-MEJOR-TS
047300         MOVE MOV-BALANCE-AFTER TO WS-SALDO-HIST-VALOR
047400     END-IF
047500     PERFORM 1006-LEER-MOVTO-ENTRADA.
047600*----------------------------------------------------------------*
047700*==========================*
047800 3010-IMPRIMIR-ENCAB-LISTADO.
047900*==========================*
048000     MOVE SPACES TO LIN-ENCABEZADO
048100     MOVE 'LISTADO DE MOVIMIENTOS DE LA CARTERA - DUENO:'
048200         TO LEN-TEXTO
048300     MOVE CTL-OWNER-ID TO LEN-OWNER-ID
048400     WRITE LINEA-REPORTE FROM LIN-ENCABEZADO
048500         AFTER ADVANCING TOP-OF-FORM.
048600*----------------------------------------------------------------*
048700*==========================*
048800 3011-IMPRIMIR-MOVIMIENTO.
048900*==========================*
049000     MOVE SPACES TO LIN-MOVTO
049100     MOVE WT-MOV-TXN-ID(WSA-IDX-1)         TO LMV-TXN-ID
049200     MOVE WT-MOV-TIMESTAMP(WSA-IDX-1)      TO LMV-TIMESTAMP
049300     MOVE WT-MOV-TXN-TYPE(WSA-IDX-1)       TO LMV-TXN-TYPE
049400     MOVE WT-MOV-AMOUNT(WSA-IDX-1)         TO LMV-AMOUNT
049500     MOVE WT-MOV-BALANCE-AFTER(WSA-IDX-1)  TO LMV-BALANCE-AFTER
049600     MOVE WT-MOV-RELATED-WALLET(WSA-IDX-1)
049700                                 TO LMV-RELATED-WALLET-ID
049800     MOVE WT-MOV-DESCRIPTION(WSA-IDX-1)    TO LMV-DESCRIPTION
049900     WRITE LINEA-REPORTE FROM LIN-MOVTO AFTER ADVANCING 1 LINE.
050000*----------------------------------------------------------------*
050100*============================*
050200 3020-IMPRIMIR-SALDO-HISTORICO.
050300*============================*
050400     MOVE SPACES TO LIN-SALDO-HIST
050500     MOVE 'SALDO HISTORICO A LA FECHA-HORA DE CORTE - DUENO:'
050600         TO LSH-ETIQUETA
050700     MOVE CTL-OWNER-ID       TO LSH-OWNER-ID
050800     MOVE WS-SALDO-HIST-VALOR TO LSH-VALOR
050900     WRITE LINEA-REPORTE FROM LIN-SALDO-HIST
051000         AFTER ADVANCING TOP-OF-FORM.
051100*----------------------------------------------------------------*
051200*=================*
051300 3000-FIN-PROGRAMA.
051400*=================*
051500     PERFORM 3001-CERRAR-ARCHIVOS.
051600*----------------------------------------------------------------*
051700*====================*
051800 3001-CERRAR-ARCHIVOS.
051900*====================*
052000     CLOSE CONTROLE-ENTRADA CARTERA-ENTRADA MOVTO-ENTRADA REPORTE.
052100*----------------------------------------------------------------*
052200*==============*
052300 9000-ERROR-PGM.
052400*==============*
052500     DISPLAY '================================'
052600     DISPLAY '------ DETALLES DE ERROR -------'
052700     DISPLAY '------      CTBB20A      -------'
052800     DISPLAY '================================'
052900     DISPLAY ' RUTINA          :' WSV-RUTINA
053000     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
053100     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
053200     DISPLAY '================================'
053300     DISPLAY '--------- FIN DETALLES ---------'
053400     DISPLAY '================================'
053500     MOVE WSC-16 TO RETURN-CODE
053600
053700     STOP RUN.
053800*----------------------------------------------------------------*
