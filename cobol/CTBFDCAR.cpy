000100*================================================================*
000200* CTBFDCAR  -  LAYOUT DE REGISTRO DE CARTERA (WALLET MASTER)     *
000300*----------------------------------------------------------------*
000400* SISTEMA...: CTB - CARTERAS Y TRANSACCIONES BATCH               *
000500* USADO POR.: CTBB10A (LECTURA/REGRABACION), CTBB20A (LECTURA)   *
000600* UN REGISTRO POR CARTERA. CAR-OWNER-ID ES CLAVE UNICA DEL       *
000700* ARCHIVO (NO HAY DUPLICADOS).                                   *
000800*================================================================*
000900 01  CARTERA-REG.
001000*    IDENTIFICADOR INTERNO DE CARTERA, ASIGNADO SECUENCIALMENTE
001100*    AL MOMENTO DE LA CREACION (REQ-TYPE = CREATE)
001200     05  CAR-WALLET-ID           PIC 9(09).
001300*    CLAVE DE NEGOCIO DEL DUENO DE LA CARTERA
001400     05  CAR-OWNER-ID            PIC X(40).
001500*    SALDO ACTUAL DE LA CARTERA, ESCALA 2, CON SIGNO
001600     05  CAR-BALANCE             PIC S9(17)V99.
001700*    FECHA-HORA DE CREACION DE LA CARTERA (INMUTABLE)
001800     05  CAR-CREATED-AT          PIC X(26).
001900*    REDEFINE PARA DESCOMPONER FECHA-HORA EN REPORTES
002000     05  CAR-CREATED-AT-R REDEFINES CAR-CREATED-AT.
002100         10  CAR-CREAT-FECHA         PIC X(10).
002200         10  FILLER                  PIC X(01).
002300         10  CAR-CREAT-HORA          PIC X(15).
002400*    FECHA-HORA DEL ULTIMO CAMBIO DE SALDO
002500     05  CAR-UPDATED-AT          PIC X(26).
002600     05  CAR-UPDATED-AT-R REDEFINES CAR-UPDATED-AT.
002700         10  CAR-UPDT-FECHA          PIC X(10).
002800         10  FILLER                  PIC X(01).
002900         10  CAR-UPDT-HORA           PIC X(15).
003000*    RELLENO DE CIERRE DE REGISTRO
003100     05  FILLER                  PIC X(10).
