000100*================================================================*
000200* CTBFDCTL  -  LAYOUT DE REGISTRO DE CONTROL DE CONSULTA         *
000300*----------------------------------------------------------------*
000400* SISTEMA...: CTB - CARTERAS Y TRANSACCIONES BATCH               *
000500* USADO POR.: CTBB20A (LECTURA)                                  *
000600* UN REGISTRO POR CONSULTA SOLICITADA A DEMANDA. CTL-TIPO        *
000700* DETERMINA SI SE ARMA EL LISTADO DE MOVIMIENTOS DE LA CARTERA   *
000800* (LIST) O SE CALCULA EL SALDO HISTORICO A UNA FECHA-HORA CORTE  *
000900* (ASOF).                                                        *
001000*================================================================*
001100 01  CONTROLE-REG.
001200*    TIPO DE CONSULTA SOLICITADA
001300     05  CTL-TIPO                PIC X(05).
001400         88  CTL-TIPO-LISTADO          VALUE 'LIST'.
001500         88  CTL-TIPO-SALDO-HIST       VALUE 'ASOF'.
001600*    DUENO DE LA CARTERA A CONSULTAR
001700     05  CTL-OWNER-ID             PIC X(40).
001800*    FECHA-HORA DE CORTE, SOLO PARA CTL-TIPO-SALDO-HIST
001900     05  CTL-CORTE-TIMESTAMP      PIC X(26).
002000*    RELLENO DE CIERRE DE REGISTRO
002100     05  FILLER                   PIC X(10).
