000100*================================================================*
000200* COMWTIME  -  AREA DE TRABAJO COMUN, FECHA-HORA DE CORRIDA      *
000300*----------------------------------------------------------------*
000400* COPYBOOK DE USO GENERAL DE LA INSTALACION - NO ES EXCLUSIVO    *
000500* DEL SISTEMA CTB. CUALQUIER PROGRAMA QUE NECESITE ESTAMPAR      *
000600* FECHA-HORA EN FORMATO YYYY-MM-DD-HH.MM.SS.NNNNNN LO INCLUYE.   *
000700*================================================================*
000800 01  COM-DATA-HORA-CORRIDA.
000900     05  COM-DHC-STRING          PIC X(26).
001000     05  COM-DHC-STRING-R REDEFINES COM-DHC-STRING.
001100         10  COM-DHC-ANO             PIC 9(04).
001200         10  FILLER                  PIC X(01) VALUE '-'.
001300         10  COM-DHC-MES             PIC 9(02).
001400         10  FILLER                  PIC X(01) VALUE '-'.
001500         10  COM-DHC-DIA             PIC 9(02).
001600         10  FILLER                  PIC X(01) VALUE '-'.
001700         10  COM-DHC-HOR             PIC 9(02).
001800         10  FILLER                  PIC X(01) VALUE '.'.
001900         10  COM-DHC-MIN             PIC 9(02).
002000         10  FILLER                  PIC X(01) VALUE '.'.
002100         10  COM-DHC-SEG             PIC 9(02).
002200         10  FILLER                  PIC X(01) VALUE '.'.
002300         10  COM-DHC-MICROS          PIC 9(06).
002400 01  COM-FECHA-YYYYMMDD          PIC 9(08) COMP.
002500 01  FILLER                      PIC X(08).
