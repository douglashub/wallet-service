000100*================================================================*
000200* CTBFDSOL  -  LAYOUT DE SOLICITUD DE MOVIMIENTO (ARCHIVO DE     *
000300*              ENTRADA QUE MANEJA LA CORRIDA)                    *
000400*----------------------------------------------------------------*
000500* SISTEMA...: CTB - CARTERAS Y TRANSACCIONES BATCH               *
000600* USADO POR.: CTBB10A (LECTURA)                                  *
000700* EL ORDEN DE LAS SOLICITUDES EN EL ARCHIVO ES EL ORDEN DE       *
000800* APLICACION - EL PROGRAMA NO REORDENA NI CLASIFICA.             *
000900*================================================================*
001000 01  SOLICITUD-REG.
001100*    ACCION SOLICITADA
001200     05  SOL-REQ-TYPE            PIC X(10).
001300         88  SOL-TIPO-DEPOSITO         VALUE 'DEPOSIT'.
001400         88  SOL-TIPO-RETIRO           VALUE 'WITHDRAW'.
001500         88  SOL-TIPO-TRANSFER         VALUE 'TRANSFER'.
001600         88  SOL-TIPO-CREAR            VALUE 'CREATE'.
001700*    DUENO DE LA CARTERA A DEBITAR, CREAR O DEPOSITAR
001800     05  SOL-SOURCE-OWNER-ID     PIC X(40).
001900*    DUENO DESTINO PARA TRANSFER, BLANCO EN LOS DEMAS CASOS
002000     05  SOL-TARGET-OWNER-ID     PIC X(40).
002100*    VALOR SOLICITADO, DEBE SER MAYOR QUE CERO
002200     05  SOL-AMOUNT              PIC S9(17)V99.
002300*    GLOSA LIBRE OPCIONAL
002400     05  SOL-DESCRIPTION         PIC X(255).
002500*    RELLENO DE CIERRE DE REGISTRO
002600     05  FILLER                  PIC X(10).
